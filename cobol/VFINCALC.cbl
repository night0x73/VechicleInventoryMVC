000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.     VFINCALC.                                                
000130 AUTHOR.         R T HALVORSEN.                                           
000140 INSTALLATION.   MOTOR CREDIT DATA CENTER.                                
000150 DATE-WRITTEN.   03/14/89.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.       NON-CONFIDENTIAL.                                        
000180*****************************************************************         
000190*   PROGRAM:  VFINCALC                                                    
000200*                                                                         
000210*   RE-PRICES A BATCH OF VEHICLE FINANCE RECORDS.  FOR EACH               
000220*   FINANCE APPLICATION ON FINAPPIN THIS PROGRAM LOOKS UP THE             
000230*   APR FROM THE CREDIT-SCORE / VEHICLE-CONDITION RATE TABLES,            
000240*   COMPUTES THE FULLY-AMORTIZED MONTHLY INSTALLMENT, AND                 
000250*   DERIVES THE CUSTOMER'S CURRENT OUTSTANDING BALANCE FROM               
000260*   INSTALLMENTS ALREADY POSTED.  ONE RESULT RECORD IS WRITTEN            
000270*   TO FINRESOT FOR EACH APPLICATION READ.                                
000280*                                                                         
000290*   RUN THIS JOB NIGHTLY AGAINST NEWLY-OPENED FINANCE RECORDS             
000300*   OR ON DEMAND WHENEVER A FINANCE RECORD MUST BE RE-PRICED              
000310*   AFTER INSTALLMENTS HAVE BEEN POSTED.  THE JOB IS A STRAIGHT           
000320*   SEQUENTIAL PASS -- THERE IS NO KEYED LOOKUP, NO SORT, AND             
000330*   NO CONTROL BREAK; EACH APPLICATION IS PRICED INDEPENDENTLY            
000340*   OF ALL OTHERS IN THE FILE.                                            
000350*                                                                         
000360*   A BAD APPLICATION (FAILED CREDIT-SCORE, PRICE, TERM OR                
000370*   CONDITION-CODE EDIT, OR AN OVERFLOWED COMPUTE) IS LOGGED TO           
000380*   SYSOUT AND SKIPPED -- THE REMAINDER OF THE FILE STILL PRICES.         
000390*   THE JOB ABENDS (RETURN-CODE 16) ONLY ON A GENUINE FILE-STATUS         
000400*   ERROR OPENING, READING OR WRITING FINAPPIN/FINRESOT, NEVER ON         
000410*   A BAD APPLICATION ITSELF (CHANGE-LOG 03/09/06).                       
000420*****************************************************************         
000430*   CHANGE LOG                                                            
000440*                                                                         
000450*   03/14/89  RTH  0000  INITIAL VERSION FOR LOAN SVCS BATCH              
000460*                        CONVERSION PROJECT.  REPLACES THE                
000470*                        MANUAL RATE CARD LOOKUP PREVIOUSLY               
000480*                        DONE BY THE LOAN OFFICERS.                       
000490*   08/02/89  RTH  0041  ADDED VEHICLE-PRICE AND TERM-LENGTH              
000500*                        EDITS PER LENDING OPS MEMO 89-114.               
000510*   11/19/90  DLK  0077  CORRECTED PACKED-DECIMAL SIZE ON                 
000520*                        WS-GROSS-SCHEDULED-TOTAL -- 84-MONTH             
000530*                        TERMS ON LARGE LOANS WERE TRUNCATING.            
000540*   05/06/91  RTH  0103  ADDED UPSI-0 STRICT/SKIP SWITCH AT               
000550*                        REQUEST OF NIGHT OPERATIONS; A SINGLE            
000560*                        BAD RECORD WAS KILLING THE WHOLE RUN.            
000570*   02/27/92  JQA  0118  VIN NOW UPPER-CASED BEFORE WRITE --              
000580*                        DOWNSTREAM TITLE SYSTEM MATCH WAS                
000590*                        FAILING ON MIXED-CASE VINS.                      
000600*   09/14/93  DLK  0140  ADDED ALPHABETIC-CONDITION SANITY                
000610*                        CHECK AFTER A KEYED-IN "USO" CONDITION           
000620*                        CODE SLIPPED A RECORD INTO THE PRISTINE          
000630*                        TABLE WITH NO WAY TO TRACE IT BACK.              
000640*   06/30/94  RTH  0152  REMOVED PER-PARAGRAPH DISPLAY TRACING            
000650*                        NOW THAT THE PROGRAM IS STABLE IN                
000660*                        PRODUCTION; KEPT WS-PARA-NAME FOR ABEND          
000670*                        DIAGNOSTICS ONLY.                                
000680*   01/11/95  JQA  0161  END-OF-JOB TOTALS NOW SHOW COUNT OF              
000690*                        PAID-OFF RECORDS SEPARATELY PER LOAN             
000700*                        SERVICING REQUEST.                               
000710*   10/02/98  DLK  0203  YEAR 2000 REVIEW -- RUN-DATE FIELDS ARE          
000720*                        MMDDYY ONLY AND NEVER COMPARED ACROSS            
000730*                        CENTURIES, DISPLAY ONLY.  NO CHANGE              
000740*                        REQUIRED; SIGNED OFF BY DP STANDARDS.            
000750*   03/19/99  DLK  0204  CONFIRMED FIX ABOVE IN PARALLEL TEST             
000760*                        AGAINST 01/01/00 TEST DECK.  CLOSED.             
000770*   07/08/02  MWF  0227  ADDED ON SIZE ERROR PROTECTION AROUND            
000780*                        THE AMORTIZATION FACTOR AND MONTHLY              
000790*                        PAYMENT COMPUTES -- A HIGH-APR, 84-MONTH         
000800*                        TEST RECORD OVERFLOWED WS-GROWTH-FACTOR          
000810*                        AND ABENDED THE JOB ON A SIZE ERROR.             
000820*   04/11/05  MWF  0241  NO LOGIC CHANGE.  RECOMPILED UNDER               
000830*                        ENTERPRISE COBOL AFTER THE OS/390 TO             
000840*                        Z/OS MIGRATION.                                  
000850*   11/14/05  MWF  0254  REWORKED THE AMORTIZATION FACTOR AS A            
000860*                        PRESENT-VALUE ANNUITY SUM INSTEAD OF             
000870*                        RAISING (1+RATE) TO THE TERM POWER -- ON         
000880*                        AN ORDINARY 60-84 MONTH LOAN THAT POWER          
000890*                        RUNS TO 40+ DIGITS AND THE 07/08/02 FIX          
000900*                        WAS REJECTING NEARLY EVERY LOAN ON THE           
000910*                        FILE INSTEAD OF PRICING IT.  SEE NEW             
000920*                        410-ACCUMULATE-DISCOUNT-FACTOR PARAGRAPH;        
000930*                        WS-GROWTH-FACTOR IS REMOVED.                     
000940*   01/09/06  JQA  0259  CONDITION-CODE EDIT IN 200-NORMALIZE-            
000950*                        FIELDS NOW HONORS UPSI-0 LIKE EVERY OTHER        
000960*                        EDIT, AND 100-PROCESS-APPLICATION NO             
000970*                        LONGER FALLS INTO 250/300/400 ONCE A             
000980*                        RECORD IS MARKED BAD.  A BAD CONDITION           
000990*                        CODE WAS BEING LOGGED TWICE AND STRICT           
001000*                        MODE WAS NOT ABENDING UNTIL A PARAGRAPH          
001010*                        LATER THAN IT SHOULD HAVE.                       
001020*   03/02/06  JQA  0260  500-COMPUTE-BALANCE NOW HONORS UPSI-0            
001030*                        ON A SIZE ERROR INSTEAD OF ALWAYS                
001040*                        LOGGING AND CONTINUING, AND 100-PROCESS-         
001050*                        APPLICATION RE-TESTS THE RECORD SWITCH           
001060*                        BEFORE 600/740 RUN.  A STRICT-MODE               
001070*                        BALANCE OVERFLOW WAS BEING WRITTEN TO            
001080*                        FINRESOT WITH THE PRIOR RECORD'S STALE           
001090*                        BALANCE AND COUNTED AS PRICED.                   
001100*   03/02/06  JQA  0261  800-DISPLAY-RUN-TOTALS NOW ECHOES THE            
001110*                        LAST PRICED RECORD'S APR, PAYMENT,               
001120*                        BALANCE AND PAID-OFF FLAG THROUGH                
001130*                        FR-COMPUTED-BLOCK IN FINRESCPY -- THAT           
001140*                        REDEFINES EXISTED WITH NO READER.                
001150*   03/09/06  JQA  0262  REMOVED THE UPSI-0 STRICT/SKIP SWITCH            
001160*                        ADDED BY 0103 -- DP STANDARDS REVIEW             
001170*                        FOUND NO OTHER PROGRAM IN THE BATCH              
001180*                        SUITE GATES VALIDATION ON A UPSI SWITCH          
001190*                        AND THIS ONE HAD DRIFTED FROM HOUSE              
001200*                        CONVENTION.  110, 200, 400 AND 500 NOW           
001210*                        LOG AND SKIP A BAD APPLICATION                   
001220*                        UNCONDITIONALLY THROUGH                          
001230*                        910-REPORT-REJECTED-APPLICATION, THE             
001240*                        SAME WAY 299-REPORT-BAD-TRAN DOES IT IN          
001250*                        THE CUSTOMER UPDATE SUITE.                       
001260*                        950-ABEND-BAD-APPLICATION IS REMOVED;            
001270*                        THE JOB NOW ABENDS ONLY ON A REAL                
001280*                        FILE-STATUS ERROR, AS IT ALWAYS DID IN           
001290*                        700/710/740.                                     
001300*****************************************************************         
001310 ENVIRONMENT DIVISION.                                                    
001320 CONFIGURATION SECTION.                                                   
001330 SOURCE-COMPUTER.   IBM-390.                                              
001340 OBJECT-COMPUTER.   IBM-390.                                              
001350 SPECIAL-NAMES.                                                           
001360     CLASS ALPHABETIC-CONDITION IS 'A' THRU 'Z'.                          
001370*                                                                         
001380 INPUT-OUTPUT SECTION.                                                    
001390 FILE-CONTROL.                                                            
001400     SELECT FINANCE-APPLICATIONS-FILE ASSIGN TO FINAPPIN                  
001410            ACCESS IS SEQUENTIAL                                          
001420            FILE STATUS  IS  WS-FINAPP-STATUS.                            
001430*                                                                         
001440     SELECT FINANCE-RESULTS-FILE ASSIGN TO FINRESOT                       
001450            ACCESS IS SEQUENTIAL                                          
001460            FILE STATUS  IS  WS-FINRES-STATUS.                            
001470 DATA DIVISION.                                                           
001480 FILE SECTION.                                                            
001490*                                                                         
001500 FD  FINANCE-APPLICATIONS-FILE                                            
001510     RECORDING MODE IS F.                                                 
001520     COPY FINAPPCPY.                                                      
001530*                                                                         
001540 FD  FINANCE-RESULTS-FILE                                                 
001550     RECORDING MODE IS F.                                                 
001560     COPY FINRESCPY.                                                      
001570*                                                                         
001580 WORKING-STORAGE SECTION.                                                 
001590*****************************************************************         
001600*   FILE STATUS AND RUN SWITCHES                                *         
001610*****************************************************************         
001620 01  WS-FILE-STATUS-FIELDS.                                               
001630     05  WS-FINAPP-STATUS        PIC X(02)  VALUE SPACES.                 
001640         88  FINAPP-STATUS-OK            VALUE '00'.                      
001650         88  FINAPP-STATUS-EOF            VALUE '10'.                     
001660     05  WS-FINRES-STATUS        PIC X(02)  VALUE SPACES.                 
001670         88  FINRES-STATUS-OK            VALUE '00'.                      
001680     05  FILLER                  PIC X(16)  VALUE SPACES.                 
001690*                                                                         
001700 01  WS-RUN-SWITCHES.                                                     
001710     05  WS-APPLICATION-EOF-SW   PIC X(01)  VALUE 'N'.                    
001720         88  APPLICATION-EOF              VALUE 'Y'.                      
001730     05  WS-RECORD-SWITCH        PIC X(01)  VALUE 'Y'.                    
001740         88  WS-RECORD-OK                  VALUE 'Y'.                     
001750         88  WS-RECORD-BAD                 VALUE 'N'.                     
001760     05  FILLER                  PIC X(18)  VALUE SPACES.                 
001770*                                                                         
001780*****************************************************************         
001790*   STANDALONE SCRATCH FIELDS                                   *         
001800*****************************************************************         
001810 77  WS-PARA-NAME                PIC X(30)  VALUE SPACES.                 
001820 77  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.                 
001830 77  WS-AMORT-MONTH-CTR          PIC S9(3)  COMP   VALUE +0.              
001840*                                                                         
001850*****************************************************************         
001860*   RUN-DATE, BROKEN OUT FOR THE START-OF-JOB MESSAGE ONLY --    *        
001870*   MMDDYY DISPLAY FORMAT, NEVER COMPARED ACROSS CENTURIES       *        
001880*   (SEE 10/02/98 Y2K CHANGE-LOG ENTRY)                          *        
001890*****************************************************************         
001900 01  WS-CURRENT-DATE             PIC 9(06)  VALUE ZEROS.                  
001910 01  WS-CURRENT-DATE-BRKDN REDEFINES WS-CURRENT-DATE.                     
001920     05  WS-CURRENT-YY           PIC 9(02).                               
001930     05  WS-CURRENT-MM           PIC 9(02).                               
001940     05  WS-CURRENT-DD           PIC 9(02).                               
001950*                                                                         
001960*****************************************************************         
001970*   RUN TOTALS -- EVERY COUNTER CARRIED COMP-3 PER SHOP          *        
001980*   STANDARD                                                     *        
001990*****************************************************************         
002000 01  WS-RUN-COUNTERS.                                                     
002010     05  WS-APPLICATIONS-READ     PIC S9(7)  COMP-3 VALUE +0.             
002020     05  WS-APPLICATIONS-PRICED   PIC S9(7)  COMP-3 VALUE +0.             
002030     05  WS-APPLICATIONS-REJECTED PIC S9(7)  COMP-3 VALUE +0.             
002040     05  WS-APPLICATIONS-PAID-OFF PIC S9(7)  COMP-3 VALUE +0.             
002050     05  FILLER                  PIC X(10)  VALUE SPACES.                 
002060*                                                                         
002070*****************************************************************         
002080*   CALCULATION WORK AREA -- PACKED-DECIMAL INTERMEDIATE         *        
002090*   FIELDS USED TO BUILD THE AMORTIZED MONTHLY PAYMENT AND THE   *        
002100*   OUTSTANDING BALANCE.  SEE 11/19/90 CHANGE-LOG ENTRY FOR WHY  *        
002110*   WS-GROSS-SCHEDULED-TOTAL IS AS WIDE AS IT IS, AND SEE THE    *        
002120*   11/14/05 ENTRY FOR WHY THERE IS NO RAW GROWTH-FACTOR FIELD   *        
002130*   ANY MORE -- WS-DISCOUNT-FACTOR AND WS-PVIFA-TOTAL NEVER      *        
002140*   EXCEED 1 AND THE LOAN TERM RESPECTIVELY, NO MATTER HOW       *        
002150*   LARGE (1+RATE) IS RAISED, SO THEY NEVER OVERFLOW.            *        
002160*****************************************************************         
002170 01  WS-CALCULATION-FIELDS.                                               
002180     05  WS-VEHICLE-PRICE         PIC S9(8)V9(02) COMP-3 VALUE +0.        
002190     05  WS-DOWN-PAYMENT          PIC S9(8)V9(02) COMP-3 VALUE +0.        
002200     05  WS-LOAN-AMOUNT           PIC S9(8)V9(02) COMP-3 VALUE +0.        
002210     05  WS-MONTHLY-RATE          PIC S9(3)V9(07) COMP-3 VALUE +0.        
002220     05  WS-ONE-PLUS-RATE         PIC S9(3)V9(07) COMP-3 VALUE +0.        
002230     05  WS-DISCOUNT-FACTOR       PIC  S9V9(07)   COMP-3 VALUE +0.        
002240     05  WS-PVIFA-TOTAL           PIC S9(3)V9(07) COMP-3 VALUE +0.        
002250     05  WS-MONTHLY-PAYMENT       PIC  9(7)V9(02) COMP-3 VALUE +0.        
002260     05  WS-GROSS-SCHEDULED-TOTAL PIC  9(9)V9(02) COMP-3 VALUE +0.        
002270     05  WS-PAID-TO-DATE-TOTAL    PIC 9(11)V9(02) COMP-3 VALUE +0.        
002280     05  FILLER                   PIC X(10)  VALUE SPACES.                
002290*                                                                         
002300*****************************************************************         
002310*   THE TWO CREDIT-SCORE-BANDED APR TABLES -- SEE FINAPRCPY      *        
002320*   FOR THE SIGN-OFF NOTE ON THE "PREOWNED"/"PRISTINE" NAMING    *        
002330*****************************************************************         
002340     COPY FINAPRCPY.                                                      
002350 PROCEDURE DIVISION.                                                      
002360*****************************************************************         
002370*   000-MAIN                                                              
002380*   OPENS THE FILES, PRIMES THE READ, PRICES EVERY APPLICATION            
002390*   ON THE FILE, PRINTS THE END-OF-JOB TOTALS, AND CLOSES OUT.            
002400*****************************************************************         
002410 000-MAIN.                                                                
002420     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
002430     DISPLAY 'VFINCALC - VEHICLE FINANCE RE-PRICING RUN STARTING'.        
002440     DISPLAY 'RUN DATE (YYMMDD) ' WS-CURRENT-DATE.                        
002450     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                           
002460     PERFORM 710-READ-APPLICATION THRU 710-EXIT.                          
002470     PERFORM 100-PROCESS-APPLICATION THRU 100-EXIT                        
002480             UNTIL APPLICATION-EOF.                                       
002490     PERFORM 800-DISPLAY-RUN-TOTALS THRU 800-EXIT.                        
002500     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                           
002510     DISPLAY 'VFINCALC - VEHICLE FINANCE RE-PRICING RUN COMPLETE'.        
002520     GOBACK.                                                              
002530*                                                                         
002540*****************************************************************         
002550*   100-PROCESS-APPLICATION                                               
002560*   DRIVES ONE FINANCE APPLICATION THROUGH EDIT, NORMALIZE,               
002570*   PRICING AND WRITE, THEN READS THE NEXT RECORD.  500 IS NOW            
002580*   TESTED SEPARATELY FROM 600/740 (CHANGE-LOG 03/02/06) SO A             
002590*   BALANCE OVERFLOW CANNOT FALL THROUGH INTO THE WRITE AND BE            
002600*   COUNTED AS PRICED.                                                    
002610*****************************************************************         
002620 100-PROCESS-APPLICATION.                                                 
002630     MOVE '100-PROCESS-APPLICATION' TO WS-PARA-NAME.                      
002640     ADD +1 TO WS-APPLICATIONS-READ.                                      
002650     PERFORM 110-EDIT-APPLICATION THRU 110-EXIT.                          
002660     IF WS-RECORD-OK                                                      
002670         PERFORM 200-NORMALIZE-FIELDS THRU 200-EXIT                       
002680     END-IF.                                                              
002690     IF WS-RECORD-OK                                                      
002700         PERFORM 250-COMPUTE-LOAN-AMOUNT   THRU 250-EXIT                  
002710         PERFORM 300-DETERMINE-APR         THRU 300-EXIT                  
002720         PERFORM 400-COMPUTE-MONTHLY-PAYMENT THRU 400-EXIT                
002730     END-IF.                                                              
002740     IF WS-RECORD-OK                                                      
002750         PERFORM 500-COMPUTE-BALANCE       THRU 500-EXIT                  
002760     END-IF.                                                              
002770     IF WS-RECORD-OK                                                      
002780         PERFORM 600-SET-PAID-OFF-FLAG     THRU 600-EXIT                  
002790         PERFORM 740-WRITE-RESULT          THRU 740-EXIT                  
002800         ADD +1 TO WS-APPLICATIONS-PRICED                                 
002810     ELSE                                                                 
002820         ADD +1 TO WS-APPLICATIONS-REJECTED                               
002830     END-IF.                                                              
002840     PERFORM 710-READ-APPLICATION THRU 710-EXIT.                          
002850 100-EXIT.                                                                
002860     EXIT.                                                                
002870*                                                                         
002880*****************************************************************         
002890*   110-EDIT-APPLICATION                                                  
002900*   VALIDATES THE THREE FIELDS LENDING OPS REQUIRES EDITED ON             
002910*   EVERY APPLICATION BEFORE IT IS PRICED (MEMO 89-114).                  
002920*****************************************************************         
002930 110-EDIT-APPLICATION.                                                    
002940     MOVE '110-EDIT-APPLICATION' TO WS-PARA-NAME.                         
002950     SET WS-RECORD-OK TO TRUE.                                            
002960     MOVE SPACES TO WS-REJECT-REASON.                                     
002970     IF FA-CREDIT-SCORE < 300 OR FA-CREDIT-SCORE > 850                    
002980         SET WS-RECORD-BAD TO TRUE                                        
002990         MOVE 'CREDIT SCORE NOT IN RANGE 300 THRU 850'                    
003000             TO WS-REJECT-REASON                                          
003010     END-IF.                                                              
003020     IF WS-RECORD-OK                                                      
003030       AND FA-VEHICLE-PRICE > 10000000.00                                 
003040         SET WS-RECORD-BAD TO TRUE                                        
003050         MOVE 'VEHICLE PRICE EXCEEDS 10,000,000.00'                       
003060             TO WS-REJECT-REASON                                          
003070     END-IF.                                                              
003080     IF WS-RECORD-OK                                                      
003090       AND FA-TERM-LENGTH > 84                                            
003100         SET WS-RECORD-BAD TO TRUE                                        
003110         MOVE 'TERM LENGTH EXCEEDS 84 MONTHS'                             
003120             TO WS-REJECT-REASON                                          
003130     END-IF.                                                              
003140     IF WS-RECORD-BAD                                                     
003150         PERFORM 910-REPORT-REJECTED-APPLICATION THRU 910-EXIT            
003160     END-IF.                                                              
003170 110-EXIT.                                                                
003180     EXIT.                                                                
003190*                                                                         
003200*****************************************************************         
003210*   200-NORMALIZE-FIELDS                                                  
003220*   UPPER-CASES THE VIN AND CONDITION CODE (CHANGE-LOG 02/27/92)          
003230*   AND ROUNDS THE PRICE AND DOWN PAYMENT INTO THE PACKED WORK            
003240*   FIELDS USED FOR THE REST OF THE CALCULATION.  THE BAD-                
003250*   CONDITION EDIT LOGS AND SKIPS THE RECORD THE SAME WAY 110             
003260*   AND 400 DO (CHANGE-LOG 01/09/06) -- AND SKIPS THE PRICE/              
003270*   DOWN-PAYMENT ROUNDING SO A REJECTED RECORD ISN'T PRICED               
003280*   ANYWAY.                                                               
003290*****************************************************************         
003300 200-NORMALIZE-FIELDS.                                                    
003310     MOVE '200-NORMALIZE-FIELDS' TO WS-PARA-NAME.                         
003320     INSPECT FA-VIN-NUMBER CONVERTING                                     
003330             'abcdefghijklmnopqrstuvwxyz'                                 
003340          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
003350     INSPECT FA-CONDITION CONVERTING                                      
003360             'abcdefghijklmnopqrstuvwxyz'                                 
003370          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
003380     IF FA-CONDITION NOT ALPHABETIC-CONDITION                             
003390         SET WS-RECORD-BAD TO TRUE                                        
003400         MOVE 'CONDITION CODE IS NOT ALPHABETIC'                          
003410             TO WS-REJECT-REASON                                          
003420         PERFORM 910-REPORT-REJECTED-APPLICATION THRU 910-EXIT            
003430     END-IF.                                                              
003440     IF WS-RECORD-OK                                                      
003450         COMPUTE WS-VEHICLE-PRICE ROUNDED = FA-VEHICLE-PRICE              
003460         COMPUTE WS-DOWN-PAYMENT  ROUNDED = FA-DOWN-PAYMENT               
003470     END-IF.                                                              
003480 200-EXIT.                                                                
003490     EXIT.                                                                
003500*                                                                         
003510*****************************************************************         
003520*   250-COMPUTE-LOAN-AMOUNT                                               
003530*   LOAN AMOUNT IS SIMPLY PRICE LESS DOWN PAYMENT.                        
003540*****************************************************************         
003550 250-COMPUTE-LOAN-AMOUNT.                                                 
003560     MOVE '250-COMPUTE-LOAN-AMOUNT' TO WS-PARA-NAME.                      
003570     COMPUTE WS-LOAN-AMOUNT =                                             
003580             WS-VEHICLE-PRICE - WS-DOWN-PAYMENT.                          
003590 250-EXIT.                                                                
003600     EXIT.                                                                
003610*                                                                         
003620*****************************************************************         
003630*   300-DETERMINE-APR                                                     
003640*   CONDITION = NEW USES THE PREOWNED-RATE-TABLE AND EVERYTHING           
003650*   ELSE USES THE PRISTINE-RATE-TABLE.  YES, THIS IS BACKWARDS.           
003660*   SEE THE SIGN-OFF NOTE IN FINAPRCPY BEFORE YOU "FIX" IT.               
003670*****************************************************************         
003680 300-DETERMINE-APR.                                                       
003690     MOVE '300-DETERMINE-APR' TO WS-PARA-NAME.                            
003700     IF FA-COND-NEW                                                       
003710         EVALUATE TRUE                                                    
003720             WHEN FA-CREDIT-SCORE NOT > PREOWNED-SCORE-CEILING(1)         
003730                 MOVE PREOWNED-ANNUAL-RATE(1) TO FR-APR                   
003740             WHEN FA-CREDIT-SCORE NOT > PREOWNED-SCORE-CEILING(2)         
003750                 MOVE PREOWNED-ANNUAL-RATE(2) TO FR-APR                   
003760             WHEN FA-CREDIT-SCORE NOT > PREOWNED-SCORE-CEILING(3)         
003770                 MOVE PREOWNED-ANNUAL-RATE(3) TO FR-APR                   
003780             WHEN FA-CREDIT-SCORE NOT > PREOWNED-SCORE-CEILING(4)         
003790                 MOVE PREOWNED-ANNUAL-RATE(4) TO FR-APR                   
003800             WHEN OTHER                                                   
003810                 MOVE PREOWNED-ANNUAL-RATE(5) TO FR-APR                   
003820         END-EVALUATE                                                     
003830     ELSE                                                                 
003840         EVALUATE TRUE                                                    
003850             WHEN FA-CREDIT-SCORE NOT > PRISTINE-SCORE-CEILING(1)         
003860                 MOVE PRISTINE-ANNUAL-RATE(1) TO FR-APR                   
003870             WHEN FA-CREDIT-SCORE NOT > PRISTINE-SCORE-CEILING(2)         
003880                 MOVE PRISTINE-ANNUAL-RATE(2) TO FR-APR                   
003890             WHEN FA-CREDIT-SCORE NOT > PRISTINE-SCORE-CEILING(3)         
003900                 MOVE PRISTINE-ANNUAL-RATE(3) TO FR-APR                   
003910             WHEN FA-CREDIT-SCORE NOT > PRISTINE-SCORE-CEILING(4)         
003920                 MOVE PRISTINE-ANNUAL-RATE(4) TO FR-APR                   
003930             WHEN OTHER                                                   
003940                 MOVE PRISTINE-ANNUAL-RATE(5) TO FR-APR                   
003950         END-EVALUATE                                                     
003960     END-IF.                                                              
003970 300-EXIT.                                                                
003980     EXIT.                                                                
003990*                                                                         
004000*****************************************************************         
004010*   400-COMPUTE-MONTHLY-PAYMENT                                           
004020*   STANDARD AMORTIZATION FORMULA, RESTATED AS A PRESENT-VALUE            
004030*   ANNUITY SUM (CHANGE-LOG 11/14/05) SO THE WORK AREA NEVER HAS          
004040*   TO HOLD THE RAW (1+RATE) ** TERM GROWTH TERM.  NOTE THE               
004050*   MONTHLY RATE IS THE RAW APR PERCENT DIVIDED BY 12 -- NOT              
004060*   DIVIDED BY 1200 -- CARRIED OVER UNCHANGED FROM THE                    
004070*   ORIGINATION SYSTEM'S OWN CALCULATION; ON AN ORDINARY 60-84            
004080*   MONTH LOAN THAT MAKES THE GROWTH TERM RUN TO 40+ DIGITS,              
004090*   WHICH IS WHY IT IS NEVER COMPUTED DIRECTLY.  SEE                      
004100*   410-ACCUMULATE-DISCOUNT-FACTOR.                                       
004110*****************************************************************         
004120 400-COMPUTE-MONTHLY-PAYMENT.                                             
004130     MOVE '400-COMPUTE-MONTHLY-PAYMENT' TO WS-PARA-NAME.                  
004140     COMPUTE WS-MONTHLY-RATE ROUNDED = FR-APR / 12.                       
004150     COMPUTE WS-ONE-PLUS-RATE ROUNDED = 1 + WS-MONTHLY-RATE.              
004160     MOVE 1 TO WS-DISCOUNT-FACTOR.                                        
004170     MOVE 0 TO WS-PVIFA-TOTAL.                                            
004180     PERFORM 410-ACCUMULATE-DISCOUNT-FACTOR THRU 410-EXIT                 
004190             VARYING WS-AMORT-MONTH-CTR FROM 1 BY 1                       
004200             UNTIL WS-AMORT-MONTH-CTR > FA-TERM-LENGTH.                   
004210     IF WS-RECORD-OK                                                      
004220         COMPUTE WS-MONTHLY-PAYMENT ROUNDED =                             
004230                 WS-LOAN-AMOUNT / WS-PVIFA-TOTAL                          
004240             ON SIZE ERROR                                                
004250                 SET WS-RECORD-BAD TO TRUE                                
004260                 MOVE 'MONTHLY PAYMENT COMPUTE OVERFLOWED'                
004270                     TO WS-REJECT-REASON                                  
004280         END-COMPUTE                                                      
004290     END-IF.                                                              
004300     IF WS-RECORD-OK                                                      
004310         MOVE WS-MONTHLY-PAYMENT TO FR-MONTHLY-PAYMENT-AMT                
004320     ELSE                                                                 
004330         PERFORM 910-REPORT-REJECTED-APPLICATION THRU 910-EXIT            
004340     END-IF.                                                              
004350 400-EXIT.                                                                
004360     EXIT.                                                                
004370*                                                                         
004380*****************************************************************         
004390*   410-ACCUMULATE-DISCOUNT-FACTOR                                        
004400*   ONE PASS PER LOAN MONTH.  WS-DISCOUNT-FACTOR CARRIES                  
004410*   (1+RATE) ** -T FORWARD BY DIVIDING THE PRIOR MONTH'S FACTOR           
004420*   BY (1+RATE) AGAIN, SO IT CAN ONLY SHRINK TOWARD ZERO AND              
004430*   NEVER OVERFLOWS; EACH MONTH'S FACTOR IS ADDED INTO                    
004440*   WS-PVIFA-TOTAL, WHICH NEVER EXCEEDS THE LOAN TERM.                    
004450*****************************************************************         
004460 410-ACCUMULATE-DISCOUNT-FACTOR.                                          
004470     MOVE '410-ACCUMULATE-DISCOUNT-FACTOR' TO WS-PARA-NAME.               
004480     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                                 
004490             WS-DISCOUNT-FACTOR / WS-ONE-PLUS-RATE                        
004500         ON SIZE ERROR                                                    
004510             SET WS-RECORD-BAD TO TRUE                                    
004520             MOVE 'AMORTIZATION FACTOR OVERFLOWED WORK AREA'              
004530                 TO WS-REJECT-REASON                                      
004540     END-COMPUTE.                                                         
004550     IF WS-RECORD-OK                                                      
004560         ADD WS-DISCOUNT-FACTOR TO WS-PVIFA-TOTAL                         
004570     END-IF.                                                              
004580 410-EXIT.                                                                
004590     EXIT.                                                                
004600*                                                                         
004610*****************************************************************         
004620*   500-COMPUTE-BALANCE                                                   
004630*   BALANCE IS THE GROSS SCHEDULED TOTAL OF ALL PAYMENTS OVER             
004640*   THE FULL TERM LESS WHAT HAS ALREADY BEEN PAID -- NO FURTHER           
004650*   ROUNDING IS APPLIED BEYOND THE PACKED 2-DECIMAL CARRY.  THE           
004660*   SIZE ERROR NOW LOGS AND SKIPS THE RECORD THE SAME WAY 110,            
004670*   200 AND 400 DO (CHANGE-LOG 03/02/06) -- A BALANCE OVERFLOW            
004680*   WAS BEING WRITTEN TO FINRESOT WITH THE PRIOR RECORD'S STALE           
004690*   BALANCE AND COUNTED AS PRICED.                                        
004700*****************************************************************         
004710 500-COMPUTE-BALANCE.                                                     
004720     MOVE '500-COMPUTE-BALANCE' TO WS-PARA-NAME.                          
004730     COMPUTE WS-GROSS-SCHEDULED-TOTAL =                                   
004740             FA-TERM-LENGTH * WS-MONTHLY-PAYMENT.                         
004750     COMPUTE WS-PAID-TO-DATE-TOTAL =                                      
004760             FA-INSTALLMENTS-PAID * WS-MONTHLY-PAYMENT.                   
004770     COMPUTE FR-BALANCE =                                                 
004780             WS-GROSS-SCHEDULED-TOTAL - WS-PAID-TO-DATE-TOTAL             
004790         ON SIZE ERROR                                                    
004800             SET WS-RECORD-BAD TO TRUE                                    
004810             MOVE 'BALANCE COMPUTE OVERFLOWED OUTPUT FIELD'               
004820                 TO WS-REJECT-REASON                                      
004830     END-COMPUTE.                                                         
004840     IF WS-RECORD-BAD                                                     
004850         PERFORM 910-REPORT-REJECTED-APPLICATION THRU 910-EXIT            
004860     END-IF.                                                              
004870 500-EXIT.                                                                
004880     EXIT.                                                                
004890*                                                                         
004900*****************************************************************         
004910*   600-SET-PAID-OFF-FLAG                                                 
004920*   FLAG IS Y ONLY WHEN THE BALANCE COMES OUT TO EXACTLY ZERO.            
004930*****************************************************************         
004940 600-SET-PAID-OFF-FLAG.                                                   
004950     MOVE '600-SET-PAID-OFF-FLAG' TO WS-PARA-NAME.                        
004960     IF FR-BALANCE = 0                                                    
004970         SET FR-LOAN-PAID-OFF TO TRUE                                     
004980         ADD +1 TO WS-APPLICATIONS-PAID-OFF                               
004990     ELSE                                                                 
005000         SET FR-LOAN-NOT-PAID-OFF TO TRUE                                 
005010     END-IF.                                                              
005020 600-EXIT.                                                                
005030     EXIT.                                                                
005040*                                                                         
005050*****************************************************************         
005060*   700-OPEN-FILES / 790-CLOSE-FILES                                      
005070*****************************************************************         
005080 700-OPEN-FILES.                                                          
005090     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
005100     OPEN INPUT  FINANCE-APPLICATIONS-FILE.                               
005110     IF NOT FINAPP-STATUS-OK                                              
005120         DISPLAY 'VFINCALC - OPEN FAILED FINAPPIN STATUS = '              
005130                 WS-FINAPP-STATUS                                         
005140         MOVE 16 TO RETURN-CODE                                           
005150         STOP RUN                                                         
005160     END-IF.                                                              
005170     OPEN OUTPUT FINANCE-RESULTS-FILE.                                    
005180     IF NOT FINRES-STATUS-OK                                              
005190         DISPLAY 'VFINCALC - OPEN FAILED FINRESOT STATUS = '              
005200                 WS-FINRES-STATUS                                         
005210         MOVE 16 TO RETURN-CODE                                           
005220         STOP RUN                                                         
005230     END-IF.                                                              
005240 700-EXIT.                                                                
005250     EXIT.                                                                
005260*                                                                         
005270 790-CLOSE-FILES.                                                         
005280     MOVE '790-CLOSE-FILES' TO WS-PARA-NAME.                              
005290     CLOSE FINANCE-APPLICATIONS-FILE.                                     
005300     CLOSE FINANCE-RESULTS-FILE.                                          
005310 790-EXIT.                                                                
005320     EXIT.                                                                
005330*                                                                         
005340*****************************************************************         
005350*   710-READ-APPLICATION                                                  
005360*****************************************************************         
005370 710-READ-APPLICATION.                                                    
005380     MOVE '710-READ-APPLICATION' TO WS-PARA-NAME.                         
005390     READ FINANCE-APPLICATIONS-FILE                                       
005400         AT END                                                           
005410             SET APPLICATION-EOF TO TRUE                                  
005420         NOT AT END                                                       
005430             CONTINUE                                                     
005440     END-READ.                                                            
005450     IF NOT APPLICATION-EOF                                               
005460         IF NOT FINAPP-STATUS-OK                                          
005470             DISPLAY 'VFINCALC - READ ERROR FINAPPIN STATUS = '           
005480                     WS-FINAPP-STATUS                                     
005490             MOVE 16 TO RETURN-CODE                                       
005500             STOP RUN                                                     
005510         END-IF                                                           
005520     END-IF.                                                              
005530 710-EXIT.                                                                
005540     EXIT.                                                                
005550*                                                                         
005560*****************************************************************         
005570*   740-WRITE-RESULT                                                      
005580*   MOVES THE CARRIED-FORWARD APPLICATION FIELDS AND THE                  
005590*   COMPUTED FIELDS TO THE RESULT RECORD AND WRITES IT.                   
005600*****************************************************************         
005610 740-WRITE-RESULT.                                                        
005620     MOVE '740-WRITE-RESULT' TO WS-PARA-NAME.                             
005630     MOVE FA-FINANCE-ID        TO FR-FINANCE-ID.                          
005640     MOVE FA-CREDIT-SCORE      TO FR-CREDIT-SCORE.                        
005650     MOVE FA-VIN-NUMBER        TO FR-VIN-NUMBER.                          
005660     MOVE FA-CONDITION         TO FR-CONDITION.                           
005670     MOVE FA-TERM-LENGTH       TO FR-TERM-LENGTH.                         
005680     MOVE FA-VEHICLE-PRICE     TO FR-VEHICLE-PRICE.                       
005690     MOVE FA-DOWN-PAYMENT      TO FR-DOWN-PAYMENT.                        
005700     MOVE FA-INSTALLMENTS-PAID TO FR-INSTALLMENTS-PAID.                   
005710     WRITE FINANCE-RESULT-REC.                                            
005720     IF NOT FINRES-STATUS-OK                                              
005730         DISPLAY 'VFINCALC - WRITE ERROR FINRESOT STATUS = '              
005740                 WS-FINRES-STATUS                                         
005750         MOVE 16 TO RETURN-CODE                                           
005760         STOP RUN                                                         
005770     END-IF.                                                              
005780 740-EXIT.                                                                
005790     EXIT.                                                                
005800*                                                                         
005810*****************************************************************         
005820*   800-DISPLAY-RUN-TOTALS                                                
005830*   END-OF-JOB COUNTS -- NO PRINTED REPORT IS PRODUCED BY THIS            
005840*   RUN, PER LOAN SERVICING REQUEST 01/11/95.  WHEN AT LEAST ONE          
005850*   APPLICATION PRICED CLEAN, THE LAST RESULT RECORD BUILT BY             
005860*   740-WRITE-RESULT IS STILL SITTING IN THE FD RECORD AREA, SO           
005870*   ITS COMPUTED BLOCK IS ECHOED THROUGH FR-COMPUTED-BLOCK AS A           
005880*   ONE-LINE SAMPLE FOR THE JOB LOG (CHANGE-LOG 03/02/06).                
005890*****************************************************************         
005900 800-DISPLAY-RUN-TOTALS.                                                  
005910     MOVE '800-DISPLAY-RUN-TOTALS' TO WS-PARA-NAME.                       
005920     DISPLAY 'VFINCALC - APPLICATIONS READ     '                          
005930             WS-APPLICATIONS-READ.                                        
005940     DISPLAY 'VFINCALC - APPLICATIONS PRICED   '                          
005950             WS-APPLICATIONS-PRICED.                                      
005960     DISPLAY 'VFINCALC - APPLICATIONS REJECTED '                          
005970             WS-APPLICATIONS-REJECTED.                                    
005980     DISPLAY 'VFINCALC - APPLICATIONS PAID OFF '                          
005990             WS-APPLICATIONS-PAID-OFF.                                    
006000     IF WS-APPLICATIONS-PRICED > 0                                        
006010         DISPLAY 'VFINCALC - LAST SAMPLE APR/PMT/BAL/FLAG '               
006020                 FR-DIAG-APR '/' FR-DIAG-PAYMENT '/'                      
006030                 FR-DIAG-BALANCE '/' FR-DIAG-FLAG                         
006040     END-IF.                                                              
006050 800-EXIT.                                                                
006060     EXIT.                                                                
006070*                                                                         
006080*****************************************************************         
006090*   910-REPORT-REJECTED-APPLICATION                                       
006100*   LOGS A SKIPPED APPLICATION TO SYSOUT AND LETS THE RUN                 
006110*   CONTINUE (CHANGE-LOG 05/06/91) -- A SINGLE BAD APPLICATION            
006120*   NEVER STOPS THE BATCH.                                                
006130*****************************************************************         
006140 910-REPORT-REJECTED-APPLICATION.                                         
006150     MOVE '910-REPORT-REJECTED-APPLICATION' TO WS-PARA-NAME.              
006160     DISPLAY 'VFINCALC - APPLICATION REJECTED, FINANCE-ID = '             
006170             FA-FINANCE-ID.                                               
006180     DISPLAY 'VFINCALC - REASON: ' WS-REJECT-REASON.                      
006190 910-EXIT.                                                                
006200     EXIT.                                                                
